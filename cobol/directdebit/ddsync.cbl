000100******************************************************************
000200*                                                                *
000300*                 Direct Debit Mandate Sync                     *
000400*           Nightly Batch - Main Driver Program                 *
000500*      Reconciles The Bank's Mandate Extract Against Our        *
000600*                   Own Mandate Master File                     *
000700*                                                                *
000800******************************************************************
000900*
001000 identification          division.
001100*================================
001200*
001300      program-id.       ddsync.
001400*
001500*    Author.            R L Pardoe.
001600*    Installation.      Applewood Computers.
001700*    Date-Written.      14/03/1986.
001800*    Date-Compiled.
001900*    Security.          Applewood Computers internal use - Direct
002000*                       Debit subsystem.  Not for resale.  See
002100*                       COPYING for licence terms.
002200*
002300*    Remarks.           Reads the nightly mandate extract a batch
002400*                       at a time (see Run-Batch-Size), classifies
002500*                       each record against the mandate master as
002600*                       an insert, an update candidate or unchanged,
002700*                       applies the inserts and the merged updates,
002800*                       writes one audit record per insert or real
002900*                       update, and prints an end of run summary.
003000*
003100*                       No ISAM/indexed file support in this build -
003200*                       the master is held RELATIVE and looked up
003300*                       through the in-memory index at wsddidx, built
003400*                       fresh at the start of every run.
003500*
003600*    Called modules.    ddread  (extract reader)
003700*                       dddiff  (field compare & merge)
003800*
003900*    Files used.        Mandate extract   (input,  via ddread)
004000*                       Mandate master    (update, relative)
004100*                       Mandate audit     (output, line sequential)
004200*                       Run summary report (output, line sequential)
004300*
004400*    Error messages used.
004500*                       DDS001 - DDS019, see source & called modules.
004600*
004700* Changes:
004800* 14/03/86 rlp - 1.0  Created.  Nightly reconciliation of mandate
004900*                     records against the BACS standing instruction
005000*                     tape extract.
005100* 02/09/87 rlp - 1.1  Retry added on short read of the extract tape.
005200* 19/11/89 jbh - 1.2  Master file moved off ISAM onto our own indexed
005300*                     handler after the ISAM licence was dropped.
005400* 07/04/91 mwc - 1.3  Debtor-Id derivation added - sort code dashes
005500*                     now stripped, BACS reference format changed.
005600* 23/01/95 rlp - 1.4  Mandate-Reference widened to 35 chars.
005700* 11/05/98 jbh - 1.5  Y2K readiness review - every date field already
005800*                     ccyy format, no 2-digit year held anywhere.
005900* 14/02/99 jbh - 1.6  Y2K - ACCEPT FROM DATE switched to the YYYYMMDD
006000*                     form, the century was being assumed not read.
006100* 03/07/01 mwc - 1.7  Iban/Bic carried through to the extract record,
006200*                     first SEPA-style creditors appearing.
006300* 16/10/03 rlp - 1.8  Currency widened 2 -> 3, ISO 4217 codes.
006400* 09/06/09 jbh - 1.9  Scheme-Type added, Status widened.
006500* 21/02/14 mwc - 1.10 SEPA/BACS dual scheme support, Frequency &
006600*                     Mandate-Type vocabularies extended.
006700* 08/10/25 vbc - 2.0.00 Migrated onto the ACAS house file handling
006800*                     style for the RDB build.  Master converted
006900*                     from indexed ISAM to RELATIVE plus an in-
007000*                     memory index, no ISAM support in this build -
007100*                     see wsddidx.
007200* 22/10/25 vbc -    .01 Audit record rewritten to carry a FIELD-
007300*                     CHANGE list rather than one before/after image.
007400* 05/11/25 vbc -    .02 Debtor-Id derivation moved into dddiff, was
007500*                     duplicated here and in dddiff both.
007600* 19/01/26 vbc -    .03 Run-Batch-Size now a run parameter, was a
007700*                     77-level literal - DDS009.
007800* 04/02/26 vbc -    .04 WS-Master-Write-OK switch added for B250/
007900*                     B350 - a failed write part way through a batch
008000*                     no longer leaves a partial insert count -
008100*                     DDS011.
008200* 19/03/26 vbc -    .05 B120-SORT-INDEX added - the index table was
008300*                     being searched out of Mandate-Id order on the
008400*                     very first run of a new master - DDS012.
008500* 11/08/26 vbc -    .06 DDS011 only half fixed - a write failure part
008600*                     way through the insert sub-batch stopped any
008700*                     more writes being attempted but the inserts
008800*                     already written earlier in that same sub-batch
008900*                     were still being added to Run-Inserted.  B250/
009000*                     B252 now tally the whole sub-batch once, at the
009100*                     end, into Run-Inserted if every write in it
009200*                     succeeded or into Run-Errors if any one did not
009300*                     - no more partial count either way - DDS013.
009400* 11/08/26 vbc -    .07 Mdt-Version-Number was never being stepped on
009500*                     an update, only ever set to 1 on insert - B352
009600*                     now adds 1 to it before the REWRITE, same as the
009700*                     master record layout's own comment always said
009800*                     it should - DDS014.
009900* 11/08/26 vbc -    .08 DD-Mandate-Index was only ever built once, at
010000*                     B100 - a Mandate-Id inserted or updated partway
010100*                     through the run still showed the start-of-run
010200*                     picture to every later batch, so a second
010300*                     occurrence of a just-inserted Mandate-Id later
010400*                     in the same run got written again at a second
010500*                     RRN.  B252 now adds a DD-Index-Entry for every
010600*                     insert and B250 re-sorts the table once the
010700*                     sub-batch is done; B352 now refreshes the
010800*                     matched entry's Idx-Last-Update-Date-Time after
010900*                     every update - DDS016.
011000* 11/08/26 vbc -    .09 WS-Upd-Count and WS-Chg-Count removed, left
011100*                     over from an abandoned per-batch update tally
011200*                     that was never wired to anything - DDS017.
011300* 11/08/26 vbc -    .10 B350/B352's "all-or-nothing" comment was not
011400*                     true - Run-Updated/Run-Errors were being added
011500*                     to one at a time as each update was processed,
011600*                     so a write failure part way through a sub-
011700*                     batch left a genuine partial count, the same
011800*                     bug DDS013 fixed for inserts.  WS-Upd-Count is
011900*                     back (not removed for good after all, DDS017 -
012000*                     this time wired into B350/B352 the way WS-Ins-
012100*                     Count is wired into B250/B252) and now tallies
012200*                     the whole sub-batch once, at the end - DDS018.
012300* 11/08/26 vbc -    .11 Aud-Source-File was never being set - every
012400*                     audit record this program has ever written
012500*                     went out with that field blank or whatever the
012600*                     FD area held over from the last record.  B252/
012700*                     B352 now move Run-Source-File onto it along
012800*                     with Batch-Id/Processed-By - DDS019.
012900*
013000******************************************************************
013100*
013200 environment             division.
013300*================================
013400*
013500 configuration section.
013600 special-names.
013700     class DD-Numeric-Class is "0" thru "9".
013800     c01 is top-of-form.
013900*
014000 input-output            section.
014100 file-control.
014200     select  DD-Master-File  assign to "DDMASTR"
014300                             organization  relative
014400                             access mode   dynamic
014500                             relative key  WS-Master-RRN
014600                             status        WS-Master-Status.
014700*
014800     select  DD-Audit-File   assign to "DDAUDIT"
014900                             organization  line sequential
015000                             status        WS-Audit-Status.
015100*
015200     select  DD-Report-File  assign to "DDSUMRPT"
015300                             organization  line sequential
015400                             status        WS-Report-Status.
015500*
015600 data                    division.
015700*================================
015800*
015900 file section.
016000*
016100 fd  DD-Master-File
016200     label records are standard.
016300     copy "wsddmst.cob".
016400*
016500 fd  DD-Audit-File
016600     label records are standard.
016700     copy "wsddaud.cob".
016800*
016900 fd  DD-Report-File
017000     label records are standard.
017100 01  DD-Report-Line          pic x(132).
017200*
017300 working-storage section.
017400*------------------------
017500 77  Prog-Name                pic x(17) value "ddsync (2.0.05)".
017600*
017700 01  UPSI-0                   pic x value "0".
017800*
017900 01  Batch-Table-Max          pic 9(3)  comp value 200.
018000*
018100 01  WS-Master-Status         pic xx    value "00".
018200 01  WS-Audit-Status          pic xx    value "00".
018300 01  WS-Report-Status         pic xx    value "00".
018400 01  WS-Master-RRN            pic 9(9)  comp value zero.
018500 01  WS-Next-Master-RRN       pic 9(9)  comp value zero.
018600 01  WS-Next-Internal-Key     pic 9(9)  comp value zero.
018700 01  WS-Master-Seq-EOF        pic x     value "N".
018800     88  Master-Seq-EOF                 value "Y".
018900*
019000 01  WS-Read-Status           pic x(3)  value spaces.
019100*
019200 01  WS-Batch-Count           pic 9(3)  comp value zero.
019300 01  WS-Batch-Ix              pic 9(3)  comp value zero.
019400 01  WS-Ins-Count             pic 9(3)  comp value zero.
019500 01  WS-Upd-Count             pic 9(3)  comp value zero.
019600*
019700 01  WS-Today-8               pic 9(8)  value zero.
019800 01  WS-Today-Parts redefines WS-Today-8.
019900     03  WS-Today-Year        pic 9(4).
020000     03  WS-Today-Month       pic 99.
020100     03  WS-Today-Day         pic 99.
020200*
020300 01  WS-Now-Time-8             pic 9(8)  value zero.
020400 01  WS-Now-Time-Parts redefines WS-Now-Time-8.
020500     03  WS-Now-Hour           pic 99.
020600     03  WS-Now-Min            pic 99.
020700     03  WS-Now-Sec            pic 99.
020800     03  WS-Now-Hundredths     pic 99.
020900*
021000 01  WS-Now-Timestamp          pic x(19) value spaces.
021100*
021200 01  WS-Parm-Card              pic 9(5)  value zero.
021300*
021400*  Report edit fields - the counts in DD-Run-Totals are all binary,
021500*   none of them will STRING or DISPLAY in a readable form directly.
021600*
021700 01  WS-Rpt-Edit               pic z(7)9.
021800*
021900*  One batch's worth of extract data, classified and held ready
022000*   for the insert and update passes - see B210/B220 onwards.
022100*
022200 01  WS-Batch-Table.
022300     03  WS-Batch-Entry
022400                  occurs 1 to 200 times
022500                  depending on WS-Batch-Count
022600                  indexed by WS-Batch-Ix.
022700         05  Bat-Mandate-Id               pic x(20).
022800         05  Bat-Last-Update-Date-Time    pic x(19).
022900         05  Bat-Creditor-Id              pic x(20).
023000         05  Bat-Creditor-Name            pic x(70).
023100         05  Bat-Creditor-Acct-Number     pic x(34).
023200         05  Bat-Creditor-Sort-Code       pic x(10).
023300         05  Bat-Creditor-Iban            pic x(34).
023400         05  Bat-Creditor-Bic             pic x(11).
023500         05  Bat-Debtor-Name              pic x(70).
023600         05  Bat-Debtor-Acct-Number       pic x(34).
023700         05  Bat-Debtor-Sort-Code         pic x(10).
023800         05  Bat-Debtor-Iban              pic x(34).
023900         05  Bat-Debtor-Bic               pic x(11).
024000         05  Bat-Debtor-Email             pic x(70).
024100         05  Bat-Debtor-Phone             pic x(20).
024200         05  Bat-Mandate-Reference        pic x(35).
024300         05  Bat-Mandate-Type             pic x(20).
024400         05  Bat-Frequency                pic x(20).
024500         05  Bat-Status                   pic x(20).
024600         05  Bat-Signature-Date           pic x(10).
024700         05  Bat-Effective-Date           pic x(10).
024800         05  Bat-Expiry-Date              pic x(10).
024900         05  Bat-Max-Amount-Per-Txn       pic 9(9)v99 comp-3.
025000         05  Bat-Max-Amount-Per-Month     pic 9(9)v99 comp-3.
025100         05  Bat-Max-Txns-Per-Month       pic 9(4)    comp.
025200         05  Bat-Currency                 pic x(3).
025300         05  Bat-Description              pic x(100).
025400         05  Bat-Scheme-Type              pic x(20).
025500         05  Bat-Classification           pic x       value "S".
025600             88  Bat-Is-Insert                        value "I".
025700             88  Bat-Is-Update-Candidate              value "U".
025800             88  Bat-Is-Unchanged                     value "S".
025900         05  Bat-Relative-Key             pic 9(9)    comp value zero.
026000         05  filler                       pic x(10).
026100*
026200 01  Error-Messages.
026300     03  DDS001  pic x(40) value "DDS001 Cannot open mandate master file".
026400     03  DDS002  pic x(40) value "DDS002 Cannot open mandate audit file".
026500     03  DDS003  pic x(40) value "DDS003 Cannot open run summary report".
026600     03  DDS004  pic x(40) value "DDS004 Master write failed, rest of".
026700     03  DDS005  pic x(20) value "batch errored too".
026800     03  DDS006  pic x(40) value "DDS006 Master rewrite failed for".
026900     03  filler          pic x(20).
027000*
027100     copy "wsddcom.cob".
027200     copy "wsddidx.cob".
027300     copy "wsddext.cob".
027400*
027500 procedure division.
027600*===================
027700*
027800 AA000-MAIN                 section.
027900*************************************
028000     perform  B000-START-RUN thru B000-Exit.
028100     perform  B100-BUILD-INDEX thru B100-Exit.
028200     perform  B200-PROCESS-ONE-BATCH thru B200-Exit
028300              until    Extract-At-End.
028400     perform  B900-PRINT-SUMMARY thru B900-Exit.
028500     perform  B990-END-RUN thru B990-Exit.
028600     goback.
028700*
028800 B000-START-RUN             section.
028900*************************************
029000     perform  B005-OPEN-FILES thru B005-Exit.
029100     perform  B010-GET-RUN-PARM thru B010-Exit.
029200*
029300     move     zero to Run-Processed Run-Inserted Run-Updated
029400                       Run-Skipped  Run-Errors.
029500     move     zero to WS-Next-Internal-Key.
029600     move     "N" to WS-Extract-EOF.
029700     move     "ddsync mandate sync" to Run-Processed-By.
029800     move     "DDEXTIN" to Run-Source-File.
029900*
030000     accept    WS-Now-Time-8 from time.
030100     compute  Run-Start-Secs = (WS-Now-Hour * 3600) +
030200                               (WS-Now-Min  * 60) + WS-Now-Sec.
030300*
030400     perform  B030-FORMAT-NOW-TIMESTAMP thru B030-Exit.
030500     perform  B020-BUILD-BATCH-ID thru B020-Exit.
030600*
030700 B000-Exit.
030800     exit     section.
030900*
031000 B005-OPEN-FILES            section.
031100*************************************
031200     open     i-o DD-Master-File.
031300     if       WS-Master-Status = "35"
031400*             First run against a brand new master - create it
031500*              empty then re-open for update.
031600              open     output DD-Master-File
031700              close    DD-Master-File
031800              open     i-o DD-Master-File
031900     end-if.
032000     if       WS-Master-Status not = "00"
032100              display  DDS001
032200              display  "File status " WS-Master-Status
032300              goback
032400     end-if.
032500*
032600     open     extend DD-Audit-File.
032700     if       WS-Audit-Status not = "00"
032800              display  DDS002
032900              display  "File status " WS-Audit-Status
033000              goback
033100     end-if.
033200*
033300     open     output DD-Report-File.
033400     if       WS-Report-Status not = "00"
033500              display  DDS003
033600              display  "File status " WS-Report-Status
033700              goback
033800     end-if.
033900*
034000 B005-Exit.
034100     exit     section.
034200*
034300 B010-GET-RUN-PARM          section.
034400*************************************
034500*  A single numeric parameter card - the batch size.  Blank,
034600*   zero or anything non-numeric falls back to the house default
034700*   of 100 rather than aborting the run.
034800*
034900     move     zero to WS-Parm-Card.
035000     accept   WS-Parm-Card from command-line.
035100     if       WS-Parm-Card not numeric or WS-Parm-Card = zero
035200              move     100 to Run-Batch-Size
035300     else
035400              move     WS-Parm-Card to Run-Batch-Size
035500     end-if.
035600     if       Run-Batch-Size > Batch-Table-Max
035700              move     Batch-Table-Max to Run-Batch-Size
035800     end-if.
035900*
036000 B010-Exit.
036100     exit     section.
036200*
036300 B020-BUILD-BATCH-ID        section.
036400*************************************
036500     move     spaces to Run-Batch-Id.
036600     string   "RUN-" delimited by size
036700              WS-Today-8 delimited by size
036800              "-" delimited by size
036900              WS-Now-Time-8 delimited by size
037000         into Run-Batch-Id.
037100*
037200 B020-Exit.
037300     exit     section.
037400*
037500 B030-FORMAT-NOW-TIMESTAMP  section.
037600*************************************
037700     accept   WS-Today-8 from date yyyymmdd.
037800     accept   WS-Now-Time-8 from time.
037900     move     spaces to WS-Now-Timestamp.
038000     string   WS-Today-Year  delimited by size
038100              "-"             delimited by size
038200              WS-Today-Month  delimited by size
038300              "-"             delimited by size
038400              WS-Today-Day    delimited by size
038500              " "             delimited by size
038600              WS-Now-Hour     delimited by size
038700              ":"             delimited by size
038800              WS-Now-Min      delimited by size
038900              ":"             delimited by size
039000              WS-Now-Sec      delimited by size
039100         into WS-Now-Timestamp.
039200*
039300 B030-Exit.
039400     exit     section.
039500*
039600 B100-BUILD-INDEX           section.
039700*************************************
039800*  One sequential pass of the master, start to finish, loading
039900*   every in-use slot into DD-Index-Entry, then sorted into
040000*   Mandate-Id order ready for B220's SEARCH ALL.
040100*
040200     move     zero to Idx-Count.
040300     move     "N" to WS-Master-Seq-EOF.
040400     perform  B110-READ-MASTER-SEQ thru B110-Exit
040500              until    Master-Seq-EOF.
040600     perform  B120-SORT-INDEX thru B120-Exit.
040700     move     "Y" to WS-Lookup-Built.
040800     move     Idx-Count to WS-Next-Master-RRN.
040900     add      1 to WS-Next-Master-RRN.
041000*
041100 B100-Exit.
041200     exit     section.
041300*
041400 B110-READ-MASTER-SEQ       section.
041500*************************************
041600     read     DD-Master-File next record
041700         at end
041800              move     "Y" to WS-Master-Seq-EOF
041900              go to    B110-Exit
042000     end-read.
042100*
042200     if       Mdt-Slot-In-Use
042300              add      1 to Idx-Count
042400              move     Mdt-Mandate-Id to Idx-Mandate-Id (Idx-Count)
042500              move     WS-Master-RRN  to Idx-Relative-Key (Idx-Count)
042600              move     Mdt-Last-Update-Date-Time
042700                   to  Idx-Last-Update-Date-Time (Idx-Count)
042800              if       Mdt-Internal-Key > WS-Next-Internal-Key
042900                       move Mdt-Internal-Key to WS-Next-Internal-Key
043000              end-if
043100     end-if.
043200*
043300 B110-Exit.
043400     exit     section.
043500*
043600 B120-SORT-INDEX            section.
043700*************************************
043800     if       Idx-Count > 1
043900              sort     DD-Index-Entry ascending key Idx-Mandate-Id
044000     end-if.
044100*
044200 B120-Exit.
044300     exit     section.
044400*
044500 B200-PROCESS-ONE-BATCH     section.
044600*************************************
044700     perform  B210-READ-A-BATCH thru B210-Exit.
044800     if       WS-Batch-Count > zero
044900              perform  B220-CLASSIFY-BATCH thru B220-Exit
045000              perform  B250-PROCESS-INSERTS thru B250-Exit
045100              perform  B350-PROCESS-UPDATES thru B350-Exit
045200     end-if.
045300*
045400 B200-Exit.
045500     exit     section.
045600*
045700 B210-READ-A-BATCH          section.
045800*************************************
045900     move     zero to WS-Batch-Count.
046000     perform  B212-READ-ONE-EXTRACT thru B212-Exit
046100              until    WS-Batch-Count >= Run-Batch-Size
046200                    or Extract-At-End.
046300*
046400 B210-Exit.
046500     exit     section.
046600*
046700 B212-READ-ONE-EXTRACT      section.
046800*************************************
046900     call     "ddread" using DD-Extract-Record
047000                             WS-Read-Status
047100                             Run-Source-File.
047200     if       WS-Read-Status = "EOF"
047300              set      Extract-At-End to true
047400     else
047500              add      1 to WS-Batch-Count
047600              add      1 to Run-Processed
047700              perform  B214-STORE-BATCH-ENTRY thru B214-Exit
047800     end-if.
047900*
048000 B212-Exit.
048100     exit     section.
048200*
048300 B214-STORE-BATCH-ENTRY     section.
048400*************************************
048500     move     Ext-Mandate-Id             to Bat-Mandate-Id (WS-Batch-Count).
048600     move     Ext-Last-Update-Date-Time  to Bat-Last-Update-Date-Time (WS-Batch-Count).
048700     move     Ext-Creditor-Id            to Bat-Creditor-Id (WS-Batch-Count).
048800     move     Ext-Creditor-Name          to Bat-Creditor-Name (WS-Batch-Count).
048900     move     Ext-Creditor-Acct-Number   to Bat-Creditor-Acct-Number (WS-Batch-Count).
049000     move     Ext-Creditor-Sort-Code     to Bat-Creditor-Sort-Code (WS-Batch-Count).
049100     move     Ext-Creditor-Iban          to Bat-Creditor-Iban (WS-Batch-Count).
049200     move     Ext-Creditor-Bic           to Bat-Creditor-Bic (WS-Batch-Count).
049300     move     Ext-Debtor-Name            to Bat-Debtor-Name (WS-Batch-Count).
049400     move     Ext-Debtor-Acct-Number     to Bat-Debtor-Acct-Number (WS-Batch-Count).
049500     move     Ext-Debtor-Sort-Code       to Bat-Debtor-Sort-Code (WS-Batch-Count).
049600     move     Ext-Debtor-Iban            to Bat-Debtor-Iban (WS-Batch-Count).
049700     move     Ext-Debtor-Bic             to Bat-Debtor-Bic (WS-Batch-Count).
049800     move     Ext-Debtor-Email           to Bat-Debtor-Email (WS-Batch-Count).
049900     move     Ext-Debtor-Phone           to Bat-Debtor-Phone (WS-Batch-Count).
050000     move     Ext-Mandate-Reference      to Bat-Mandate-Reference (WS-Batch-Count).
050100     move     Ext-Mandate-Type           to Bat-Mandate-Type (WS-Batch-Count).
050200     move     Ext-Frequency              to Bat-Frequency (WS-Batch-Count).
050300     move     Ext-Status                 to Bat-Status (WS-Batch-Count).
050400     move     Ext-Signature-Date         to Bat-Signature-Date (WS-Batch-Count).
050500     move     Ext-Effective-Date         to Bat-Effective-Date (WS-Batch-Count).
050600     move     Ext-Expiry-Date            to Bat-Expiry-Date (WS-Batch-Count).
050700     move     Ext-Max-Amount-Per-Txn     to Bat-Max-Amount-Per-Txn (WS-Batch-Count).
050800     move     Ext-Max-Amount-Per-Month   to Bat-Max-Amount-Per-Month (WS-Batch-Count).
050900     move     Ext-Max-Txns-Per-Month     to Bat-Max-Txns-Per-Month (WS-Batch-Count).
051000     move     Ext-Currency               to Bat-Currency (WS-Batch-Count).
051100     move     Ext-Description            to Bat-Description (WS-Batch-Count).
051200     move     Ext-Scheme-Type            to Bat-Scheme-Type (WS-Batch-Count).
051300     move     "S"                        to Bat-Classification (WS-Batch-Count).
051400     move     zero                       to Bat-Relative-Key (WS-Batch-Count).
051500*
051600 B214-Exit.
051700     exit     section.
051800*
051900 B220-CLASSIFY-BATCH        section.
052000*************************************
052100     perform  B222-CLASSIFY-ONE thru B222-Exit
052200              varying WS-Batch-Ix from 1 by 1
052300              until   WS-Batch-Ix > WS-Batch-Count.
052400*
052500 B220-Exit.
052600     exit     section.
052700*
052800 B222-CLASSIFY-ONE          section.
052900*************************************
053000     search   all DD-Index-Entry
053100         at end
053200              move     "I" to Bat-Classification (WS-Batch-Ix)
053300         when Idx-Mandate-Id (Idx-Ix) = Bat-Mandate-Id (WS-Batch-Ix)
053400              move     Idx-Relative-Key (Idx-Ix)
053500                   to  Bat-Relative-Key (WS-Batch-Ix)
053600              if       Idx-Last-Update-Date-Time (Idx-Ix) =
053700                       Bat-Last-Update-Date-Time (WS-Batch-Ix)
053800                       move "S" to Bat-Classification (WS-Batch-Ix)
053900              else
054000                       move "U" to Bat-Classification (WS-Batch-Ix)
054100              end-if
054200     end-search.
054300*
054400     if       Bat-Is-Unchanged (WS-Batch-Ix)
054500              add      1 to Run-Skipped
054600     end-if.
054700*
054800 B222-Exit.
054900     exit     section.
055000*
055100 B250-PROCESS-INSERTS       section.
055200*************************************
055300*  All or nothing per batch - the first write failure trips
055400*   WS-Master-Write-OK and every insert candidate still to come
055500*   in this batch is counted as an error rather than attempted.
055600*   WS-Ins-Count tallies every insert candidate seen in this
055700*   sub-batch, written or not - the running totals are only
055800*   touched once, below, so a write failure part way through
055900*   never leaves some of the sub-batch in Run-Inserted and the
056000*   rest in Run-Errors - DDS013.
056100*
056200     move     "Y" to WS-Master-Write-OK.
056300     move     zero to WS-Ins-Count.
056400     perform  B252-INSERT-ONE thru B252-Exit
056500              varying WS-Batch-Ix from 1 by 1
056600              until   WS-Batch-Ix > WS-Batch-Count.
056700*
056800     if       Master-Write-Failed
056900              add      WS-Ins-Count to Run-Errors
057000     else
057100              add      WS-Ins-Count to Run-Inserted
057200     end-if.
057300*
057400     if       WS-Ins-Count > zero
057500              perform  B120-SORT-INDEX thru B120-Exit
057600     end-if.
057700*
057800 B250-Exit.
057900     exit     section.
058000*
058100 B252-INSERT-ONE            section.
058200*************************************
058300     if       Bat-Is-Insert (WS-Batch-Ix)
058400              add      1 to WS-Ins-Count
058500              if       not Master-Write-Failed
058600                       perform B254-LOAD-SCRATCH-FROM-BATCH thru
058700                               B254-Exit
058800                       add      1 to WS-Next-Internal-Key
058900                       move     "INSERT" to LK-Diff-Mode
059000                       call     "dddiff" using LK-Diff-Mode
059100                                             WS-Next-Internal-Key
059200                                             WS-Now-Timestamp
059300                                             DD-Extract-Record
059400                                             DD-Mandate-Master-Record
059500                                             DD-Audit-Record
059600                       move     WS-Next-Master-RRN to WS-Master-RRN
059700                       write    DD-Mandate-Master-Record
059800                           invalid key
059900                                move "N" to WS-Master-Write-OK
060000                                display DDS004
060100                       end-write
060200                       if       not Master-Write-Failed
060300                                move Run-Batch-Id to Aud-Batch-Id
060400                                move Run-Processed-By to Aud-Processed-By
060500                                move Run-Source-File to Aud-Source-File
060600                                write DD-Audit-Record
060700                                perform B256-ADD-INDEX-ENTRY thru
060800                                        B256-Exit
060900                                add  1 to WS-Next-Master-RRN
061000                       end-if
061100              end-if
061200     end-if.
061300*
061400 B252-Exit.
061500     exit     section.
061600*
061700 B256-ADD-INDEX-ENTRY       section.
061800*************************************
061900*  DD-Index-Entry is only ever loaded from the master at the start
062000*   of the run (B100-BUILD-INDEX) - without this, a Mandate-Id this
062100*   run has already inserted still shows up missing to B222-
062200*   CLASSIFY-ONE's SEARCH ALL if it appears again in a later batch
062300*   of the same run, and gets written a second time at a second
062400*   RRN.  Tacked on the end here; B250-PROCESS-INSERTS re-sorts the
062500*   whole table once the sub-batch is done so SEARCH ALL is still
062600*   binary-searchable for the next batch - DDS016.
062700*
062800     add      1 to Idx-Count.
062900     move     Bat-Mandate-Id (WS-Batch-Ix)
063000          to  Idx-Mandate-Id (Idx-Count).
063100     move     WS-Master-RRN to Idx-Relative-Key (Idx-Count).
063200     move     Bat-Last-Update-Date-Time (WS-Batch-Ix)
063300          to  Idx-Last-Update-Date-Time (Idx-Count).
063400*
063500 B256-Exit.
063600     exit     section.
063700*
063800 B254-LOAD-SCRATCH-FROM-BATCH section.
063900*************************************
064000     move     Bat-Mandate-Id (WS-Batch-Ix)             to Ext-Mandate-Id.
064100     move     Bat-Last-Update-Date-Time (WS-Batch-Ix)  to Ext-Last-Update-Date-Time.
064200     move     Bat-Creditor-Id (WS-Batch-Ix)             to Ext-Creditor-Id.
064300     move     Bat-Creditor-Name (WS-Batch-Ix)           to Ext-Creditor-Name.
064400     move     Bat-Creditor-Acct-Number (WS-Batch-Ix)    to Ext-Creditor-Acct-Number.
064500     move     Bat-Creditor-Sort-Code (WS-Batch-Ix)      to Ext-Creditor-Sort-Code.
064600     move     Bat-Creditor-Iban (WS-Batch-Ix)            to Ext-Creditor-Iban.
064700     move     Bat-Creditor-Bic (WS-Batch-Ix)             to Ext-Creditor-Bic.
064800     move     Bat-Debtor-Name (WS-Batch-Ix)              to Ext-Debtor-Name.
064900     move     Bat-Debtor-Acct-Number (WS-Batch-Ix)       to Ext-Debtor-Acct-Number.
065000     move     Bat-Debtor-Sort-Code (WS-Batch-Ix)         to Ext-Debtor-Sort-Code.
065100     move     Bat-Debtor-Iban (WS-Batch-Ix)               to Ext-Debtor-Iban.
065200     move     Bat-Debtor-Bic (WS-Batch-Ix)                to Ext-Debtor-Bic.
065300     move     Bat-Debtor-Email (WS-Batch-Ix)              to Ext-Debtor-Email.
065400     move     Bat-Debtor-Phone (WS-Batch-Ix)              to Ext-Debtor-Phone.
065500     move     Bat-Mandate-Reference (WS-Batch-Ix)         to Ext-Mandate-Reference.
065600     move     Bat-Mandate-Type (WS-Batch-Ix)              to Ext-Mandate-Type.
065700     move     Bat-Frequency (WS-Batch-Ix)                 to Ext-Frequency.
065800     move     Bat-Status (WS-Batch-Ix)                    to Ext-Status.
065900     move     Bat-Signature-Date (WS-Batch-Ix)            to Ext-Signature-Date.
066000     move     Bat-Effective-Date (WS-Batch-Ix)            to Ext-Effective-Date.
066100     move     Bat-Expiry-Date (WS-Batch-Ix)               to Ext-Expiry-Date.
066200     move     Bat-Max-Amount-Per-Txn (WS-Batch-Ix)        to Ext-Max-Amount-Per-Txn.
066300     move     Bat-Max-Amount-Per-Month (WS-Batch-Ix)      to Ext-Max-Amount-Per-Month.
066400     move     Bat-Max-Txns-Per-Month (WS-Batch-Ix)        to Ext-Max-Txns-Per-Month.
066500     move     Bat-Currency (WS-Batch-Ix)                  to Ext-Currency.
066600     move     Bat-Description (WS-Batch-Ix)               to Ext-Description.
066700     move     Bat-Scheme-Type (WS-Batch-Ix)                to Ext-Scheme-Type.
066800*
066900 B254-Exit.
067000     exit     section.
067100*
067200 B350-PROCESS-UPDATES       section.
067300*************************************
067400*  Same all-or-nothing rule as B250 - WS-Upd-Count tallies every
067500*   update candidate that reaches an actual write attempt (or would
067600*   have, had the sub-batch not already failed), written or not;
067700*   Run-Updated/Run-Errors are only touched once, below, once the
067800*   whole sub-batch is through, so a write failure part way through
067900*   never leaves some of the sub-batch in Run-Updated and the rest
068000*   in Run-Errors - DDS018.  Run-Skipped is not part of this tally -
068100*   a no-change record never attempts a write either way.
068200*
068300     move     "Y" to WS-Master-Write-OK.
068400     move     zero to WS-Upd-Count.
068500     perform  B352-UPDATE-ONE thru B352-Exit
068600              varying WS-Batch-Ix from 1 by 1
068700              until   WS-Batch-Ix > WS-Batch-Count.
068800*
068900     if       Master-Write-Failed
069000              add      WS-Upd-Count to Run-Errors
069100     else
069200              add      WS-Upd-Count to Run-Updated
069300     end-if.
069400*
069500 B350-Exit.
069600     exit     section.
069700*
069800 B352-UPDATE-ONE            section.
069900*************************************
070000     if       Bat-Is-Update-Candidate (WS-Batch-Ix)
070100              if       Master-Write-Failed
070200                       add      1 to WS-Upd-Count
070300              else
070400                       move     Bat-Relative-Key (WS-Batch-Ix)
070500                            to  WS-Master-RRN
070600                       read     DD-Master-File
070700                           invalid key
070800                                move "N" to WS-Master-Write-OK
070900                                add  1 to WS-Upd-Count
071000                                display DDS006
071100                                go to B352-Exit
071200                       end-read
071300                       perform  B254-LOAD-SCRATCH-FROM-BATCH thru
071400                                B254-Exit
071500                       move     "UPDATE" to LK-Diff-Mode
071600                       call     "dddiff" using LK-Diff-Mode
071700                                             WS-Next-Internal-Key
071800                                             WS-Now-Timestamp
071900                                             DD-Extract-Record
072000                                             DD-Mandate-Master-Record
072100                                             DD-Audit-Record
072200                       if       Aud-Field-Change-Count > zero
072300                                add      1 to WS-Upd-Count
072400                                if      Mdt-Version-Number not numeric
072500                                        move zero to Mdt-Version-Number
072600                                end-if
072700                                add      1 to Mdt-Version-Number
072800                                rewrite  DD-Mandate-Master-Record
072900                                    invalid key
073000                                         move "N" to WS-Master-Write-OK
073100                                         display DDS006
073200                                         go to B352-Exit
073300                                end-rewrite
073400                                move     Run-Batch-Id to Aud-Batch-Id
073500                                move     Run-Processed-By to Aud-Processed-By
073600                                move     Run-Source-File to Aud-Source-File
073700                                write    DD-Audit-Record
073800                                perform  B356-REFRESH-INDEX-ENTRY thru
073900                                         B356-Exit
074000                       else
074100                                add      1 to Run-Skipped
074200                       end-if
074300              end-if
074400     end-if.
074500*
074600 B352-Exit.
074700     exit     section.
074800*
074900 B356-REFRESH-INDEX-ENTRY   section.
075000*************************************
075100*  The RRN B222-CLASSIFY-ONE found for this Mandate-Id at the start
075200*   of the batch is still good (updates never move a record to a
075300*   new slot) but Idx-Last-Update-Date-Time was left at its start-
075400*   of-run value, so a second occurrence of this Mandate-Id later
075500*   in the same run would wrongly classify as another update
075600*   candidate instead of unchanged - DDS016.  Re-searched here
075700*   rather than carried forward from B222 because B250's re-sort
075800*   ahead of this paragraph can move entries to a new Idx-Ix.
075900*
076000     search   all DD-Index-Entry
076100         at end
076200              continue
076300         when Idx-Mandate-Id (Idx-Ix) = Bat-Mandate-Id (WS-Batch-Ix)
076400              move     Bat-Last-Update-Date-Time (WS-Batch-Ix)
076500                   to  Idx-Last-Update-Date-Time (Idx-Ix)
076600     end-search.
076700*
076800 B356-Exit.
076900     exit     section.
077000*
077100 B900-PRINT-SUMMARY         section.
077200*************************************
077300     move     spaces to DD-Report-Line.
077400     move     "DIRECT DEBIT MANDATE SYNC - END OF RUN SUMMARY"
077500         to   DD-Report-Line.
077600     write    DD-Report-Line after advancing c01.
077700*
077800     move     spaces to DD-Report-Line.
077900     string   "Batch Id ........... " delimited by size
078000              Run-Batch-Id            delimited by size
078100         into DD-Report-Line.
078200     write    DD-Report-Line after advancing 2 lines.
078300*
078400     perform  B910-WRITE-ONE-COUNT thru B910-Exit.
078500*
078600 B900-Exit.
078700     exit     section.
078800*
078900 B910-WRITE-ONE-COUNT       section.
079000*************************************
079100     move     spaces to DD-Report-Line.
079200     move     Run-Processed to WS-Rpt-Edit.
079300     string   "Records Read ....... " delimited by size
079400              WS-Rpt-Edit            delimited by size
079500         into DD-Report-Line.
079600     write    DD-Report-Line after advancing 1 line.
079700*
079800     move     spaces to DD-Report-Line.
079900     move     Run-Inserted to WS-Rpt-Edit.
080000     string   "Records Inserted ... " delimited by size
080100              WS-Rpt-Edit            delimited by size
080200         into DD-Report-Line.
080300     write    DD-Report-Line after advancing 1 line.
080400*
080500     move     spaces to DD-Report-Line.
080600     move     Run-Updated to WS-Rpt-Edit.
080700     string   "Records Updated .... " delimited by size
080800              WS-Rpt-Edit            delimited by size
080900         into DD-Report-Line.
081000     write    DD-Report-Line after advancing 1 line.
081100*
081200     move     spaces to DD-Report-Line.
081300     move     Run-Skipped to WS-Rpt-Edit.
081400     string   "Records Unchanged .. " delimited by size
081500              WS-Rpt-Edit            delimited by size
081600         into DD-Report-Line.
081700     write    DD-Report-Line after advancing 1 line.
081800*
081900     move     spaces to DD-Report-Line.
082000     move     Run-Errors to WS-Rpt-Edit.
082100     string   "Records In Error ... " delimited by size
082200              WS-Rpt-Edit            delimited by size
082300         into DD-Report-Line.
082400     write    DD-Report-Line after advancing 1 line.
082500*
082600     move     spaces to DD-Report-Line.
082700     move     Run-Elapsed-Ms to WS-Rpt-Edit.
082800     string   "Duration (Ms) ...... " delimited by size
082900              WS-Rpt-Edit            delimited by size
083000         into DD-Report-Line.
083100     write    DD-Report-Line after advancing 2 lines.
083200*
083300     move     spaces to DD-Report-Line.
083400     move     Run-Throughput to WS-Rpt-Edit.
083500     string   "Throughput/Sec ..... " delimited by size
083600              WS-Rpt-Edit            delimited by size
083700         into DD-Report-Line.
083800     write    DD-Report-Line after advancing 1 line.
083900*
084000 B910-Exit.
084100     exit     section.
084200*
084300 B990-END-RUN                section.
084400*************************************
084500     accept   WS-Now-Time-8 from time.
084600     compute  Run-End-Secs = (WS-Now-Hour * 3600) +
084700                             (WS-Now-Min  * 60) + WS-Now-Sec.
084800     compute  Run-Elapsed-Ms = (Run-End-Secs - Run-Start-Secs) * 1000.
084900     if       Run-Elapsed-Ms > zero
085000              compute  Run-Throughput rounded =
085100                       Run-Processed / (Run-Elapsed-Ms / 1000)
085200     else
085300              move     zero to Run-Throughput
085400     end-if.
085500*
085600     close    DD-Master-File DD-Audit-File DD-Report-File.
085700*
085800 B990-Exit.
085900     exit     section.

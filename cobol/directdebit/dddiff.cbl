000100******************************************************************
000200*                                                                *
000300*              Mandate Diff / Merge Service                     *
000400*        Called Routine - Compares One Extract Record           *
000500*          Against The Master, Or Builds A New One              *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200      program-id.       dddiff.
001300*
001400*    Author.            M W Crouch, 07/04/1991.
001500*    Installation.      Applewood Computers.
001600*    Date-Written.      14/03/1986.
001700*    Date-Compiled.
001800*    Security.          Applewood Computers internal use - Direct
001900*                       Debit subsystem.  See COPYING for licence.
002000*
002100*    Remarks.           Called by ddsync for every extract record
002200*                       once it has been classified.
002300*
002400*                       LK-Diff-Mode = "INSERT" builds a brand new
002500*                       master record straight from the extract,
002600*                       no comparison is made.
002700*
002800*                       LK-Diff-Mode = "UPDATE" compares every
002900*                       comparable field of DD-Mandate-Master-Record
003000*                       against DD-Extract-Record, builds the
003100*                       FIELD-CHANGE list, and where at least one
003200*                       field differs merges the incoming values
003300*                       into DD-Mandate-Master-Record in place (the
003400*                       three system-owned fields are never touched
003500*                       here).
003600*
003700*                       Last-Update-Date-Time is deliberately left
003800*                       out of the FIELD-CHANGE comparison loop - it
003900*                       is always different (that is why the record
004000*                       became an update candidate) and is carried
004100*                       on the audit header as Previous/New anyway,
004200*                       so listing it again as a "changed field"
004300*                       would tell the auditor nothing new.
004400*
004500*    Called modules.    None.
004600*
004700*    Files used.        None - works entirely on the areas passed.
004800*
004900*    Error messages used.
005000*                       None.
005100*
005200* Changes:
005300* 07/04/91 mwc - 1.0  Created - Debtor-Id derivation only, no diff
005400*                     yet, master was rewritten whole every run.
005500* 19/11/94 jbh - 1.1  Field-by-field diff added, first cut, 6 fields.
005600* 23/01/95 rlp - 1.2  Mandate-Reference comparison widened to match
005700*                     the new 35 char field.
005800* 11/05/98 jbh - 1.3  Y2K readiness review - no 2-digit years handled
005900*                     in this routine, no change required.
006000* 14/02/99 jbh - 1.4  Y2K - confirmed date comparisons are a straight
006100*                     text compare, century rollover is a non-issue.
006200* 03/07/01 mwc - 1.5  Iban/Bic dropped from the master & the diff -
006300*                     Creditor-Id alone is kept, bank reference data
006400*                     is not ours to hold long term.
006500* 09/06/09 jbh - 1.6  Scheme-Type added to the comparable field list.
006600* 29/10/25 vbc - 2.0.00 Rewritten for the RDB build - FIELD-CHANGE
006700*                     list replaces the old single before/after
006800*                     image, audit record now carries up to 25.
006900* 05/11/25 vbc -    .01 Debtor-Id derivation moved in here from
007000*                     ddsync, was duplicated in two places - DDS007.
007100* 12/11/25 vbc -    .02 Amount fields compared as packed numerics,
007200*                     not as display text - trailing zero padding
007300*                     on the extract was causing false changes.
007400* 04/02/26 vbc -    .03 ZZ090-LEFT-JUSTIFY added for amount values
007500*                     going onto the audit record - was putting
007600*                     leading spaces ahead of every amount shown.
007700* 11/08/26 vbc -    .04 ZZ082-STRIP-DASH-CHAR was only stripping the
007800*                     dash out of the sort code, the unused trailing
007900*                     spaces UNSTRING leaves on a sort code shorter
008000*                     than 10 bytes went straight into Debtor-Id -
008100*                     now stripped the same as the dash - DDS015.
008200*
008300******************************************************************
008400*
008500 environment             division.
008600*================================
008700*
008800 configuration section.
008900 special-names.
009000     class DD-Numeric-Class is "0" thru "9".
009100     c01 is top-of-form.
009200*
009300 data                    division.
009400*================================
009500*
009600 working-storage section.
009700*------------------------
009800 77  Prog-Name               pic x(17) value "dddiff (2.0.03)".
009900*
010000 01  UPSI-0                  pic x value "0".
010100*
010200 01  WS-Fld-Ix               pic 9(2)  comp value zero.
010300*
010400 01  WS-Sort-Derived         pic x(10).
010500 01  WS-Sort-Out-Len         pic 9(2)  comp value zero.
010600 01  WS-Sort-In-Ix           pic 9(2)  comp value zero.
010700 01  WS-New-Debtor-Id        pic x(20).
010800*
010900*  Amount-to-text staging for the FIELD-CHANGE old/new values -
011000*   see ZZ090-LEFT-JUSTIFY.
011100*
011200 01  WS-Amt-Edit             pic z(8)9.99.
011300 01  WS-Int-Edit             pic z(3)9.
011400 01  WS-Edit-Raw             pic x(20).
011500 01  WS-Edit-Out             pic x(70).
011600 01  WS-Lead-Spaces          pic 99    comp value zero.
011700*
011800 01  WS-Chg-Name             pic x(30).
011900 01  WS-Chg-Old              pic x(70).
012000 01  WS-Chg-New              pic x(70).
012100*
012200 linkage section.
012300*===============
012400 01  LK-Diff-Mode            pic x(6).
012500     88  Diff-Is-Insert                value "INSERT".
012600     88  Diff-Is-Update                 value "UPDATE".
012700 01  LK-Next-Internal-Key    pic 9(9)  comp.
012800 01  LK-Now-Timestamp        pic x(19).
012900     copy "wsddext.cob".
013000     copy "wsddmst.cob".
013100     copy "wsddaud.cob".
013200*
013300 procedure division using LK-Diff-Mode
013400                          LK-Next-Internal-Key
013500                          LK-Now-Timestamp
013600                          DD-Extract-Record
013700                          DD-Mandate-Master-Record
013800                          DD-Audit-Record.
013900*=================================================================
014000*
014100 AA000-MAIN                 section.
014200*************************************
014300     if       Diff-Is-Insert
014400              perform  AA020-APPLY-INSERT thru AA020-Exit
014500     else
014600              perform  AA010-COMPARE-AND-MERGE thru AA010-Exit
014700     end-if.
014800     goback.
014900*
015000 AA010-COMPARE-AND-MERGE    section.
015100*************************************
015200*  Builds the FIELD-CHANGE list first, then only merges the
015300*   incoming values across if at least one field actually moved -
015400*   an update candidate whose business fields all still match is
015500*   left completely alone (classified UNCHANGED by ddsync, this
015600*   section never sees it, but the check is kept here too in case
015700*   ddsync's own timestamp-only test lets one through).
015800*
015900     move     zero to Aud-Field-Change-Count.
016000*
016100     perform  ZZ080-DERIVE-DEBTOR-ID thru ZZ080-Exit.
016200*
016300     if       Mdt-Debtor-Id not = WS-New-Debtor-Id
016400              move     "Debtor-Id"          to WS-Chg-Name
016500              move     Mdt-Debtor-Id        to WS-Chg-Old
016600              move     WS-New-Debtor-Id     to WS-Chg-New
016700              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
016800     end-if.
016900     if       Mdt-Creditor-Id not = Ext-Creditor-Id
017000              move     "Creditor-Id"        to WS-Chg-Name
017100              move     Mdt-Creditor-Id      to WS-Chg-Old
017200              move     Ext-Creditor-Id      to WS-Chg-New
017300              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
017400     end-if.
017500     if       Mdt-Mandate-Reference not = Ext-Mandate-Reference
017600              move     "Mandate-Reference"  to WS-Chg-Name
017700              move     Mdt-Mandate-Reference to WS-Chg-Old
017800              move     Ext-Mandate-Reference to WS-Chg-New
017900              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
018000     end-if.
018100     if       Mdt-Mandate-Type not = Ext-Mandate-Type
018200              move     "Mandate-Type"       to WS-Chg-Name
018300              move     Mdt-Mandate-Type     to WS-Chg-Old
018400              move     Ext-Mandate-Type     to WS-Chg-New
018500              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
018600     end-if.
018700     if       Mdt-Frequency not = Ext-Frequency
018800              move     "Frequency"          to WS-Chg-Name
018900              move     Mdt-Frequency        to WS-Chg-Old
019000              move     Ext-Frequency        to WS-Chg-New
019100              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
019200     end-if.
019300     if       Mdt-Status not = Ext-Status
019400              move     "Status"             to WS-Chg-Name
019500              move     Mdt-Status           to WS-Chg-Old
019600              move     Ext-Status           to WS-Chg-New
019700              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
019800     end-if.
019900     if       Mdt-Signature-Date not = Ext-Signature-Date
020000              move     "Signature-Date"     to WS-Chg-Name
020100              move     Mdt-Signature-Date   to WS-Chg-Old
020200              move     Ext-Signature-Date   to WS-Chg-New
020300              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
020400     end-if.
020500     if       Mdt-Effective-Date not = Ext-Effective-Date
020600              move     "Effective-Date"     to WS-Chg-Name
020700              move     Mdt-Effective-Date   to WS-Chg-Old
020800              move     Ext-Effective-Date   to WS-Chg-New
020900              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
021000     end-if.
021100     if       Mdt-Expiry-Date not = Ext-Expiry-Date
021200              move     "Expiry-Date"        to WS-Chg-Name
021300              move     Mdt-Expiry-Date      to WS-Chg-Old
021400              move     Ext-Expiry-Date      to WS-Chg-New
021500              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
021600     end-if.
021700     if       Mdt-Max-Amount-Per-Txn not = Ext-Max-Amount-Per-Txn
021800              move     "Max-Amount-Per-Txn" to WS-Chg-Name
021900              move     Mdt-Max-Amount-Per-Txn to WS-Amt-Edit
022000              move     WS-Amt-Edit          to WS-Edit-Raw
022100              perform  ZZ090-LEFT-JUSTIFY thru ZZ090-Exit
022200              move     WS-Edit-Out          to WS-Chg-Old
022300              move     Ext-Max-Amount-Per-Txn to WS-Amt-Edit
022400              move     WS-Amt-Edit          to WS-Edit-Raw
022500              perform  ZZ090-LEFT-JUSTIFY thru ZZ090-Exit
022600              move     WS-Edit-Out          to WS-Chg-New
022700              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
022800     end-if.
022900     if       Mdt-Max-Amount-Per-Month not = Ext-Max-Amount-Per-Month
023000              move     "Max-Amount-Per-Month" to WS-Chg-Name
023100              move     Mdt-Max-Amount-Per-Month to WS-Amt-Edit
023200              move     WS-Amt-Edit          to WS-Edit-Raw
023300              perform  ZZ090-LEFT-JUSTIFY thru ZZ090-Exit
023400              move     WS-Edit-Out          to WS-Chg-Old
023500              move     Ext-Max-Amount-Per-Month to WS-Amt-Edit
023600              move     WS-Amt-Edit          to WS-Edit-Raw
023700              perform  ZZ090-LEFT-JUSTIFY thru ZZ090-Exit
023800              move     WS-Edit-Out          to WS-Chg-New
023900              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
024000     end-if.
024100     if       Mdt-Max-Txns-Per-Month not = Ext-Max-Txns-Per-Month
024200              move     "Max-Txns-Per-Month" to WS-Chg-Name
024300              move     Mdt-Max-Txns-Per-Month to WS-Int-Edit
024400              move     WS-Int-Edit          to WS-Edit-Raw
024500              perform  ZZ090-LEFT-JUSTIFY thru ZZ090-Exit
024600              move     WS-Edit-Out          to WS-Chg-Old
024700              move     Ext-Max-Txns-Per-Month to WS-Int-Edit
024800              move     WS-Int-Edit          to WS-Edit-Raw
024900              perform  ZZ090-LEFT-JUSTIFY thru ZZ090-Exit
025000              move     WS-Edit-Out          to WS-Chg-New
025100              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
025200     end-if.
025300     if       Mdt-Currency not = Ext-Currency
025400              move     "Currency"           to WS-Chg-Name
025500              move     Mdt-Currency         to WS-Chg-Old
025600              move     Ext-Currency         to WS-Chg-New
025700              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
025800     end-if.
025900     if       Mdt-Description not = Ext-Description
026000              move     "Description"        to WS-Chg-Name
026100              move     Mdt-Description      to WS-Chg-Old
026200              move     Ext-Description      to WS-Chg-New
026300              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
026400     end-if.
026500     if       Mdt-Scheme-Type not = Ext-Scheme-Type
026600              move     "Scheme-Type"        to WS-Chg-Name
026700              move     Mdt-Scheme-Type      to WS-Chg-Old
026800              move     Ext-Scheme-Type      to WS-Chg-New
026900              perform  AA015-ADD-FIELD-CHANGE thru AA015-Exit
027000     end-if.
027100*
027200     move     Mdt-Last-Update-Date-Time to Aud-Previous-Update-Date-Time.
027300     move     Ext-Last-Update-Date-Time to Aud-New-Update-Date-Time.
027400     move     "UPDATE" to Aud-Change-Type.
027500     move     Ext-Mandate-Id to Aud-Mandate-Id.
027600     move     LK-Now-Timestamp to Aud-Change-Timestamp.
027700*
027800     if       Aud-Field-Change-Count > zero
027900              perform  AA030-MERGE-BUSINESS-FIELDS thru AA030-Exit
028000     end-if.
028100*
028200 AA010-Exit.
028300     exit     section.
028400*
028500 AA015-ADD-FIELD-CHANGE     section.
028600*************************************
028700     if       Aud-Field-Change-Count < 25
028800              add      1 to Aud-Field-Change-Count
028900              move     Aud-Field-Change-Count to WS-Fld-Ix
029000              move     WS-Chg-Name to Fld-Name (WS-Fld-Ix)
029100              move     WS-Chg-Old  to Fld-Old-Value (WS-Fld-Ix)
029200              move     WS-Chg-New  to Fld-New-Value (WS-Fld-Ix)
029300     end-if.
029400 AA015-Exit.
029500     exit     section.
029600*
029700 AA020-APPLY-INSERT         section.
029800*************************************
029900     move     spaces to DD-Mandate-Master-Record.
030000     move     Ext-Mandate-Id           to Mdt-Mandate-Id.
030100     move     Ext-Creditor-Id          to Mdt-Creditor-Id.
030200     move     Ext-Last-Update-Date-Time to Mdt-Last-Update-Date-Time.
030300     move     Ext-Mandate-Reference    to Mdt-Mandate-Reference.
030400     move     Ext-Mandate-Type         to Mdt-Mandate-Type.
030500     move     Ext-Frequency            to Mdt-Frequency.
030600     move     Ext-Status               to Mdt-Status.
030700     move     Ext-Signature-Date       to Mdt-Signature-Date.
030800     move     Ext-Effective-Date       to Mdt-Effective-Date.
030900     move     Ext-Expiry-Date          to Mdt-Expiry-Date.
031000     move     Ext-Max-Amount-Per-Txn   to Mdt-Max-Amount-Per-Txn.
031100     move     Ext-Max-Amount-Per-Month to Mdt-Max-Amount-Per-Month.
031200     move     Ext-Max-Txns-Per-Month   to Mdt-Max-Txns-Per-Month.
031300     move     Ext-Currency             to Mdt-Currency.
031400     move     Ext-Description          to Mdt-Description.
031500     move     Ext-Scheme-Type          to Mdt-Scheme-Type.
031600*
031700     perform  ZZ080-DERIVE-DEBTOR-ID thru ZZ080-Exit.
031800     move     WS-New-Debtor-Id to Mdt-Debtor-Id.
031900*
032000     move     LK-Now-Timestamp to Mdt-Created-Date-Time.
032100     move     1 to Mdt-Version-Number.
032200     move     LK-Next-Internal-Key to Mdt-Internal-Key.
032300     move     "Y" to Mdt-Slot-Used.
032400*
032500     move     spaces to DD-Audit-Record.
032600     move     Ext-Mandate-Id to Aud-Mandate-Id.
032700     move     "INSERT" to Aud-Change-Type.
032800     move     LK-Now-Timestamp to Aud-Change-Timestamp.
032900     move     spaces to Aud-Previous-Update-Date-Time.
033000     move     Ext-Last-Update-Date-Time to Aud-New-Update-Date-Time.
033100     move     zero to Aud-Field-Change-Count.
033200*
033300 AA020-Exit.
033400     exit     section.
033500*
033600 AA030-MERGE-BUSINESS-FIELDS section.
033700*************************************
033800*  Only called when the field-change list is non-empty - carries
033900*   every business field of the extract across onto the master,
034000*   the three system-owned fields (Created, Version, Internal-Key)
034100*   are left exactly as they were found.
034200*
034300     move     Ext-Creditor-Id          to Mdt-Creditor-Id.
034400     move     WS-New-Debtor-Id         to Mdt-Debtor-Id.
034500     move     Ext-Last-Update-Date-Time to Mdt-Last-Update-Date-Time.
034600     move     Ext-Mandate-Reference    to Mdt-Mandate-Reference.
034700     move     Ext-Mandate-Type         to Mdt-Mandate-Type.
034800     move     Ext-Frequency            to Mdt-Frequency.
034900     move     Ext-Status               to Mdt-Status.
035000     move     Ext-Signature-Date       to Mdt-Signature-Date.
035100     move     Ext-Effective-Date       to Mdt-Effective-Date.
035200     move     Ext-Expiry-Date          to Mdt-Expiry-Date.
035300     move     Ext-Max-Amount-Per-Txn   to Mdt-Max-Amount-Per-Txn.
035400     move     Ext-Max-Amount-Per-Month to Mdt-Max-Amount-Per-Month.
035500     move     Ext-Max-Txns-Per-Month   to Mdt-Max-Txns-Per-Month.
035600     move     Ext-Currency             to Mdt-Currency.
035700     move     Ext-Description          to Mdt-Description.
035800     move     Ext-Scheme-Type          to Mdt-Scheme-Type.
035900*
036000 AA030-Exit.
036100     exit     section.
036200*
036300 ZZ080-DERIVE-DEBTOR-ID     section.
036400*************************************
036500*  DEBTOR-ID is never supplied on the extract - it is always built
036600*   from the debtor sort code (dashes stripped) and the debtor
036700*   account number, eg "DBT-123456-12345678".
036800*
036900     move     spaces to WS-Sort-Derived.
037000     move     zero   to WS-Sort-Out-Len.
037100     perform  ZZ082-STRIP-DASH-CHAR thru ZZ082-Exit
037200              varying WS-Sort-In-Ix from 1 by 1
037300              until   WS-Sort-In-Ix > 10.
037400*
037500     move     spaces to WS-New-Debtor-Id.
037600     string   "DBT-" delimited by size
037700              WS-Sort-Derived (1:WS-Sort-Out-Len) delimited by size
037800              "-" delimited by size
037900              Ext-Debtor-Acct-Number delimited by space
038000         into WS-New-Debtor-Id.
038100*
038200 ZZ080-Exit.
038300     exit     section.
038400*
038500 ZZ082-STRIP-DASH-CHAR      section.
038600*************************************
038700*  11/08/26 vbc - Ext-Debtor-Sort-Code is PIC X(10) but the sort
038800*   code UNSTRING'd off the extract line is rarely the full 10
038900*   bytes - the unused tail is space, not dash, and this loop used
039000*   to copy it straight into WS-Sort-Derived along with the real
039100*   digits.  Skip space here the same as dash - DDS015.
039200*
039300     if       Ext-Debtor-Sort-Code (WS-Sort-In-Ix:1) not = "-"
039400          and Ext-Debtor-Sort-Code (WS-Sort-In-Ix:1) not = space
039500              add      1 to WS-Sort-Out-Len
039600              move     Ext-Debtor-Sort-Code (WS-Sort-In-Ix:1)
039700                   to  WS-Sort-Derived (WS-Sort-Out-Len:1)
039800     end-if.
039900 ZZ082-Exit.
040000     exit     section.
040100*
040200 ZZ090-LEFT-JUSTIFY          section.
040300*************************************
040400*  Caller moves its edited numeric (WS-Amt-Edit or WS-Int-Edit) into
040500*   WS-Edit-Raw first - this strips the leading spaces the Z's
040600*   leave so the audit record shows "1250.00" and not "     1250.00".
040700*   No FUNCTION TRIM in this build, hence the INSPECT/ref-mod way.
040800*
040900     move     zero to WS-Lead-Spaces.
041000     inspect  WS-Edit-Raw tallying WS-Lead-Spaces for leading space.
041100     move     spaces to WS-Edit-Out.
041200     if       WS-Lead-Spaces < 20
041300              move     WS-Edit-Raw (WS-Lead-Spaces + 1:20 - WS-Lead-Spaces)
041400                   to  WS-Edit-Out
041500     end-if.
041600*
041700 ZZ090-Exit.
041800     exit     section.

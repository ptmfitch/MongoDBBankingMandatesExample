000100******************************************************************
000200*                                                                *
000300*               Mandate Extract File Reader                     *
000400*         Called Routine - Reads & Parses One Record            *
000500*            From The Nightly Mandate Extract File               *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200      program-id.       ddread.
001300*
001400*    Author.            R L Pardoe, 02/09/1987.
001500*    Installation.      Applewood Computers.
001600*    Date-Written.      14/03/1986.
001700*    Date-Compiled.
001800*    Security.          Applewood Computers internal use - Direct
001900*                       Debit subsystem.  See COPYING for licence.
002000*
002100*    Remarks.           Called by ddsync once per extract record
002200*                       wanted.  Opens the extract on the first
002300*                       call, discards the header line, then on
002400*                       every call returns either the next VALID
002500*                       record (skipping and logging any line that
002600*                       will not parse) or an EOF status.
002700*
002800*                       A batch, as such, is not a concept known to
002900*                       this routine - ddsync decides how many
003000*                       times to call it to make up one batch.
003100*
003200*    Called modules.    None.
003300*
003400*    Files used.        Mandate extract (input, line sequential,
003500*                       pipe delimited).
003600*
003700*    Error messages used.
003800*                       DDR001 - DDR006, see source.
003900*
004000* Changes:
004100* 02/09/87 rlp - 1.0  Created - first cut, fixed field positions.
004200* 19/11/89 jbh - 1.1  Switched from fixed columns to "|" delimited,
004300*                     bank changed the extract format - DDS001.
004400* 07/04/91 mwc - 1.2  Blank/short lines now skipped & logged rather
004500*                     than aborting the run.
004600* 23/01/95 rlp - 1.3  Mandate-Reference widened, ref length increase.
004700* 11/05/98 jbh - 1.4  Y2K readiness review - confirmed all dates held
004800*                     as ccyy-mm-dd text, no 2-digit year stored.
004900* 14/02/99 jbh - 1.5  Y2K - re-tested century rollover on the date
005000*                     validator, no change required, filed as tested.
005100* 03/07/01 mwc - 1.6  Iban/Bic fields added to the layout - first
005200*                     SEPA creditors appearing on the extract.
005300* 16/10/03 rlp - 1.7  Currency widened 2 -> 3, ISO 4217 codes.
005400* 09/06/09 jbh -  .8  Scheme-Type field added.
005500* 08/10/25 vbc - 2.0.00 Ported onto the ACAS house file handling
005600*                     style for the RDB build, no functional change.
005700* 22/10/25 vbc -    .01 Amount validator rewritten - was accepting
005800*                     a 1-digit fraction as tenths, now rejected as
005900*                     a parse error per the 2-decimal extract rule.
006000* 11/08/26 vbc -    .02 UNSTRING was putting fields 23 & 24 (the two
006100*                     Max-Amount fields) through the one WS-Amt-Raw
006200*                     stage, second overwrote first before AA070
006300*                     ever ran - Max-Amount-Per-Month never reached
006400*                     the extract record at all.  Field 24 now staged
006500*                     separately in WS-Amt-Raw-2 and run through
006600*                     AA070 a second time - DDS008.
006700*
006800******************************************************************
006900*
007000 environment             division.
007100*================================
007200*
007300 configuration section.
007400 special-names.
007500     class DD-Numeric-Class is "0" thru "9".
007600     c01 is top-of-form.
007700*
007800 input-output            section.
007900 file-control.
008000     select  DD-Extract-File  assign to "DDEXTIN"
008100                              organization  line sequential
008200                              status        WS-Extract-Status.
008300*
008400 data                    division.
008500*================================
008600*
008700 file section.
008800*
008900 fd  DD-Extract-File
009000     label records are standard.
009100 01  DD-Extract-Line       pic x(600).
009200*
009300 working-storage section.
009400*------------------------
009500 77  Prog-Name              pic x(17) value "ddread (2.0.01)".
009600*
009700 01  UPSI-0                 pic x value "0".
009800*
009900 01  WS-Control.
010000     03  WS-Extract-Status  pic xx    value "00".
010100     03  WS-First-Call      pic x     value "Y".
010200     03  WS-Extract-Open    pic x     value "N".
010300         88  Extract-Is-Open          value "Y".
010400     03  WS-Local-EOF       pic x     value "N".
010500         88  Local-EOF                value "Y".
010600     03  WS-Line-Ready      pic x     value "N".
010700         88  Line-Is-Ready            value "Y".
010800     03  WS-Line-Number     binary-long unsigned value zero.
010900     03  WS-Unstring-Count  pic 99    comp value zero.
011000     03  filler             pic x(10).
011100*
011200 01  WS-Raw-Line             pic x(600).
011300 01  WS-Header-Line          pic x(600).
011400*
011500*  Staging areas for fields needing validation/conversion - the
011600*   copybook fields are only filled once a field has passed.
011700*
011800 01  WS-Amt-Raw              pic x(12) justified right.
011900 01  WS-Amt-Raw-2            pic x(12) justified right.
012000 01  WS-Amt-Whole-Txt        pic x(9)  justified right.
012100 01  WS-Amt-Frac-Txt         pic x(2)  justified right.
012200 01  WS-Amt-Whole-Num        pic 9(9)  value zero.
012300 01  WS-Amt-Frac-Num         pic 9(2)  value zero.
012400 01  WS-Amt-Out              pic 9(9)v99 comp-3 value zero.
012500 01  WS-Amt-Valid            pic x     value "Y".
012600     88  Amt-Is-Valid                 value "Y".
012700*
012800 01  WS-Int-Raw              pic x(4)  justified right.
012900 01  WS-Int-Out              pic 9(4)  comp value zero.
013000*
013100 01  WS-Date-Raw             pic x(10).
013200 01  WS-Date-Parts redefines WS-Date-Raw.
013300     03  WS-Date-Year        pic x(4).
013400     03  WS-Date-Sep1        pic x.
013500     03  WS-Date-Month       pic xx.
013600     03  WS-Date-Sep2        pic x.
013700     03  WS-Date-Day         pic xx.
013800 01  WS-Date-Month-Num       pic 99    value zero.
013900 01  WS-Date-Day-Num         pic 99    value zero.
014000 01  WS-Date-Valid           pic x     value "Y".
014100     88  Date-Is-Valid                value "Y".
014200*
014300 01  WS-TS-Raw               pic x(19).
014400 01  WS-TS-Parts redefines WS-TS-Raw.
014500     03  WS-TS-Date          pic x(10).
014600     03  WS-TS-Sep           pic x.
014700     03  WS-TS-Hour          pic xx.
014800     03  WS-TS-Colon1        pic x.
014900     03  WS-TS-Min           pic xx.
015000     03  WS-TS-Colon2        pic x.
015100     03  WS-TS-Sec           pic xx.
015200 01  WS-TS-Hour-Num          pic 99    value zero.
015300 01  WS-TS-Min-Num           pic 99    value zero.
015400 01  WS-TS-Sec-Num           pic 99    value zero.
015500 01  WS-TS-Valid             pic x     value "Y".
015600     88  TS-Is-Valid                  value "Y".
015700*
015800 01  Error-Messages.
015900     03  DDR001  pic x(40) value "DDR001 Cannot open mandate extract file".
016000     03  DDR002  pic x(40) value "DDR002 Line skipped - bad delimiter count".
016100     03  DDR003  pic x(40) value "DDR003 Line skipped - bad date/time field".
016200     03  DDR004  pic x(40) value "DDR004 Line skipped - bad amount field".
016300     03  DDR005  pic x(40) value "DDR005 Line skipped - bad integer field".
016400     03  DDR006  pic x(20) value "At extract line ".
016500     03  filler          pic x(20).
016600*
016700 linkage section.
016800*===============
016900     copy "wsddext.cob".
017000 01  LK-Read-Status         pic x(3).
017100 01  LK-Source-File         pic x(40).
017200*
017300 procedure division using DD-Extract-Record
017400                          LK-Read-Status
017500                          LK-Source-File.
017600*=================================================================
017700*
017800 AA000-MAIN                 section.
017900*************************************
018000     if       WS-First-Call = "Y"
018100              perform  AA010-OPEN-EXTRACT-FILE thru AA010-Exit
018200              move     "N" to WS-First-Call
018300     end-if.
018400*
018500     if       not Extract-Is-Open
018600              move     "EOF" to LK-Read-Status
018700              go to    AA000-Exit
018800     end-if.
018900*
019000     move     "N" to WS-Line-Ready.
019100     perform  AA020-READ-AND-PARSE-LINE thru AA020-Exit
019200              until    Line-Is-Ready or Local-EOF.
019300*
019400     if       Local-EOF
019500              move     "EOF" to LK-Read-Status
019600     else
019700              move     "OK " to LK-Read-Status
019800     end-if.
019900*
020000 AA000-Exit.
020100     exit     section.
020200*
020300 AA010-OPEN-EXTRACT-FILE    section.
020400*************************************
020500*
020600* Logical name DDEXTIN is assigned at job-control level to the
020700*  actual extract path - LK-Source-File is carried only so the
020800*  audit trail can record the name that was processed.
020900*
021000     open     input DD-Extract-File.
021100     if       WS-Extract-Status not = "00"
021200              display  DDR001
021300              display  "File status " WS-Extract-Status
021400              move     "N" to WS-Extract-Open
021500              go to    AA010-Exit
021600     end-if.
021700*
021800     move     "Y" to WS-Extract-Open.
021900     read     DD-Extract-File into WS-Header-Line
022000         at end
022100              move     "Y" to WS-Local-EOF
022200     end-read.
022300*
022400 AA010-Exit.
022500     exit     section.
022600*
022700 AA020-READ-AND-PARSE-LINE  section.
022800*************************************
022900     read     DD-Extract-File into WS-Raw-Line
023000         at end
023100              move     "Y" to WS-Local-EOF
023200              go to    AA020-Exit
023300     end-read.
023400*
023500     add      1 to WS-Line-Number.
023600     if       WS-Raw-Line = spaces
023700              go to    AA020-Exit
023800     end-if.
023900*
024000     perform  AA030-SPLIT-FIELDS thru AA030-Exit.
024100     if       not Line-Is-Ready
024200              display  DDR006 WS-Line-Number
024300     end-if.
024400*
024500 AA020-Exit.
024600     exit     section.
024700*
024800 AA030-SPLIT-FIELDS         section.
024900*************************************
025000     move     "Y" to WS-Line-Ready.
025100     move     zero to WS-Unstring-Count.
025200*
025300     unstring WS-Raw-Line delimited by "|"
025400         into Ext-Mandate-Id             count in WS-Unstring-Count
025500              Ext-Last-Update-Date-Time
025600              Ext-Creditor-Id
025700              Ext-Creditor-Name
025800              Ext-Creditor-Acct-Number
025900              Ext-Creditor-Sort-Code
026000              Ext-Creditor-Iban
026100              Ext-Creditor-Bic
026200              Ext-Debtor-Name
026300              Ext-Debtor-Acct-Number
026400              Ext-Debtor-Sort-Code
026500              Ext-Debtor-Iban
026600              Ext-Debtor-Bic
026700              Ext-Debtor-Email
026800              Ext-Debtor-Phone
026900              Ext-Mandate-Reference
027000              Ext-Mandate-Type
027100              Ext-Frequency
027200              Ext-Status
027300              Ext-Signature-Date
027400              Ext-Effective-Date
027500              Ext-Expiry-Date
027600              WS-Amt-Raw
027700              WS-Amt-Raw-2
027800              WS-Int-Raw
027900              Ext-Currency
028000              Ext-Description
028100              Ext-Scheme-Type
028200     end-unstring.
028300*
028400     if       WS-Unstring-Count < 28
028500              display  DDR002
028600              move     "N" to WS-Line-Ready
028700              go to    AA030-Exit
028800     end-if.
028900*
029000     move     Ext-Last-Update-Date-Time to WS-TS-Raw.
029100     perform  AA085-VALIDATE-TIMESTAMP thru AA085-Exit.
029200     if       not TS-Is-Valid
029300              display  DDR003 "Last-Update-Date-Time"
029400              move     "N" to WS-Line-Ready
029500              go to    AA030-Exit
029600     end-if.
029700*
029800     move     Ext-Signature-Date to WS-Date-Raw.
029900     perform  AA080-VALIDATE-DATE thru AA080-Exit.
030000     if       not Date-Is-Valid
030100              display  DDR003 "Signature-Date"
030200              move     "N" to WS-Line-Ready
030300              go to    AA030-Exit
030400     end-if.
030500*
030600     move     Ext-Effective-Date to WS-Date-Raw.
030700     perform  AA080-VALIDATE-DATE thru AA080-Exit.
030800     if       not Date-Is-Valid
030900              display  DDR003 "Effective-Date"
031000              move     "N" to WS-Line-Ready
031100              go to    AA030-Exit
031200     end-if.
031300*
031400     move     Ext-Expiry-Date to WS-Date-Raw.
031500     perform  AA080-VALIDATE-DATE thru AA080-Exit.
031600     if       not Date-Is-Valid
031700              display  DDR003 "Expiry-Date"
031800              move     "N" to WS-Line-Ready
031900              go to    AA030-Exit
032000     end-if.
032100*
032200     perform  AA070-CONVERT-AMOUNT thru AA070-Exit.
032300     if       not Amt-Is-Valid
032400              display  DDR004 "Max-Amount-Per-Txn"
032500              move     "N" to WS-Line-Ready
032600              go to    AA030-Exit
032700     end-if.
032800     move     WS-Amt-Out to Ext-Max-Amount-Per-Txn.
032900*
033000     move     WS-Amt-Raw-2 to WS-Amt-Raw.
033100     perform  AA070-CONVERT-AMOUNT thru AA070-Exit.
033200     if       not Amt-Is-Valid
033300              display  DDR004 "Max-Amount-Per-Month"
033400              move     "N" to WS-Line-Ready
033500              go to    AA030-Exit
033600     end-if.
033700     move     WS-Amt-Out to Ext-Max-Amount-Per-Month.
033800*
033900     move     WS-Int-Raw to WS-Int-Out.
034000     inspect  WS-Int-Raw replacing leading space by zero.
034100     if       WS-Int-Raw not numeric
034200              display  DDR005 "Max-Txns-Per-Month"
034300              move     "N" to WS-Line-Ready
034400              go to    AA030-Exit
034500     end-if.
034600     move     WS-Int-Raw to Ext-Max-Txns-Per-Month.
034700*
034800 AA030-Exit.
034900     exit     section.
035000*
035100 AA070-CONVERT-AMOUNT       section.
035200*************************************
035300*  Converts WS-Amt-Raw ("1250.00" style text, or blank for zero)
035400*   into WS-Amt-Out.  No FUNCTION TRIM/NUMVAL - this build predates
035500*   them - so the classic unstring/inspect/move approach is used.
035600*
035700     move     "Y" to WS-Amt-Valid.
035800     move     zero to WS-Amt-Out.
035900*
036000     if       WS-Amt-Raw = spaces
036100              go to    AA070-Exit
036200     end-if.
036300*
036400     move     zero to WS-Unstring-Count.
036500     move     spaces to WS-Amt-Whole-Txt WS-Amt-Frac-Txt.
036600     unstring WS-Amt-Raw delimited by "."
036700         into WS-Amt-Whole-Txt
036800              WS-Amt-Frac-Txt
036900         tallying in WS-Unstring-Count
037000     end-unstring.
037100     if       WS-Unstring-Count not = 2
037200              move     "N" to WS-Amt-Valid
037300              go to    AA070-Exit
037400     end-if.
037500     if       WS-Amt-Frac-Txt (1:1) = space
037600              move     "N" to WS-Amt-Valid
037700              go to    AA070-Exit
037800     end-if.
037900*
038000     inspect  WS-Amt-Whole-Txt replacing leading space by zero.
038100     if       WS-Amt-Whole-Txt not numeric
038200              move     "N" to WS-Amt-Valid
038300              go to    AA070-Exit
038400     end-if.
038500     if       WS-Amt-Frac-Txt not numeric
038600              move     "N" to WS-Amt-Valid
038700              go to    AA070-Exit
038800     end-if.
038900*
039000     move     WS-Amt-Whole-Txt to WS-Amt-Whole-Num.
039100     move     WS-Amt-Frac-Txt  to WS-Amt-Frac-Num.
039200     compute  WS-Amt-Out = WS-Amt-Whole-Num +
039300                           (WS-Amt-Frac-Num / 100).
039400*
039500 AA070-Exit.
039600     exit     section.
039700*
039800 AA080-VALIDATE-DATE        section.
039900*************************************
040000*  Validates WS-Date-Raw as a ccyy-mm-dd text date.  Blank is
040100*   accepted (means "not present") - used for Expiry-Date in the
040200*   main but Signature/Effective dates empty will also pass here,
040300*   ddsync/dddiff are left to decide if a blank is a problem for
040400*   a mandatory date.
040500*
040600     move     "Y" to WS-Date-Valid.
040700     if       WS-Date-Raw = spaces
040800              go to    AA080-Exit
040900     end-if.
041000*
041100     if       WS-Date-Sep1 not = "-" or WS-Date-Sep2 not = "-"
041200              move     "N" to WS-Date-Valid
041300              go to    AA080-Exit
041400     end-if.
041500     if       WS-Date-Year not numeric or
041600              WS-Date-Month not numeric or
041700              WS-Date-Day not numeric
041800              move     "N" to WS-Date-Valid
041900              go to    AA080-Exit
042000     end-if.
042100*
042200     move     WS-Date-Month to WS-Date-Month-Num.
042300     move     WS-Date-Day   to WS-Date-Day-Num.
042400     if       WS-Date-Month-Num < 1 or WS-Date-Month-Num > 12
042500              move     "N" to WS-Date-Valid
042600              go to    AA080-Exit
042700     end-if.
042800     if       WS-Date-Day-Num < 1 or WS-Date-Day-Num > 31
042900              move     "N" to WS-Date-Valid
043000     end-if.
043100*
043200 AA080-Exit.
043300     exit     section.
043400*
043500 AA085-VALIDATE-TIMESTAMP   section.
043600*************************************
043700*  Validates WS-TS-Raw as "ccyy-mm-dd HH:mm:ss".  Last-Update-
043800*   Date-Time is mandatory (the classify step in ddsync depends on
043900*   it) so, unlike AA080, a blank here is NOT accepted.
044000*
044100     move     "Y" to WS-TS-Valid.
044200     if       WS-TS-Raw = spaces
044300              move     "N" to WS-TS-Valid
044400              go to    AA085-Exit
044500     end-if.
044600*
044700     move     WS-TS-Date to WS-Date-Raw.
044800     perform  AA080-VALIDATE-DATE thru AA080-Exit.
044900     if       not Date-Is-Valid
045000              move     "N" to WS-TS-Valid
045100              go to    AA085-Exit
045200     end-if.
045300*
045400     if       WS-TS-Sep not = space
045500              move     "N" to WS-TS-Valid
045600              go to    AA085-Exit
045700     end-if.
045800     if       WS-TS-Colon1 not = ":" or WS-TS-Colon2 not = ":"
045900              move     "N" to WS-TS-Valid
046000              go to    AA085-Exit
046100     end-if.
046200     if       WS-TS-Hour not numeric or
046300              WS-TS-Min  not numeric or
046400              WS-TS-Sec  not numeric
046500              move     "N" to WS-TS-Valid
046600              go to    AA085-Exit
046700     end-if.
046800*
046900     move     WS-TS-Hour to WS-TS-Hour-Num.
047000     move     WS-TS-Min  to WS-TS-Min-Num.
047100     move     WS-TS-Sec  to WS-TS-Sec-Num.
047200     if       WS-TS-Hour-Num > 23 or WS-TS-Min-Num > 59
047300                                  or WS-TS-Sec-Num > 59
047400              move     "N" to WS-TS-Valid
047500     end-if.
047600*
047700 AA085-Exit.
047800     exit     section.

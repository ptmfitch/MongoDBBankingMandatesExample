000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Mandate Extract (Parsed) Record       *
000400*        Built From One "|" Delimited Line Of Input             *
000500*             Uses Ext-Mandate-Id As Lookup Key                 *
000600*****************************************************************
000700*  28 positional fields - see the upstream extract spec for the
000800*   field order.  None of these are system-owned - this is the
000900*   incoming side of the diff, see wsddmst for the master side.
001000*
001100* 15/10/25 vbc - Created.
001200* 22/10/25 vbc - Added three date-parts redefines for
001300*                Ext-Last-Update, Ext-Signature & Ext-Effective so
001400*                ddread can validate ccyy-mm-dd without a FUNCTION.
001500* 30/10/25 vbc - Widened Ext-Creditor-Name & Ext-Debtor-Name to
001600*                x(70) to match what the bank actually sends - was
001700*                x(40), truncating on import - DDS002.
001800* 14/11/25 vbc - Amount fields changed to comp-3, were display -
001900*                cuts the record right down.
002000*
002100 01  DD-Extract-Record.
002200     03  Ext-Mandate-Id              pic x(20).
002300     03  Ext-Last-Update-Date-Time   pic x(19).
002400     03  Ext-Last-Update-Parts redefines Ext-Last-Update-Date-Time.
002500         05  Ext-LU-Date.
002600             07  Ext-LU-Year         pic x(4).
002700             07  filler              pic x.
002800             07  Ext-LU-Month        pic xx.
002900             07  filler              pic x.
003000             07  Ext-LU-Day          pic xx.
003100         05  filler                  pic x.
003200         05  Ext-LU-Time.
003300             07  Ext-LU-Hour         pic xx.
003400             07  filler              pic x.
003500             07  Ext-LU-Min          pic xx.
003600             07  filler              pic x.
003700             07  Ext-LU-Sec          pic xx.
003800     03  Ext-Creditor-Id             pic x(20).
003900     03  Ext-Creditor-Name           pic x(70).
004000     03  Ext-Creditor-Acct-Number    pic x(34).
004100     03  Ext-Creditor-Sort-Code      pic x(10).
004200     03  Ext-Creditor-Iban           pic x(34).
004300     03  Ext-Creditor-Bic            pic x(11).
004400     03  Ext-Debtor-Name             pic x(70).
004500     03  Ext-Debtor-Acct-Number      pic x(34).
004600     03  Ext-Debtor-Sort-Code        pic x(10).
004700     03  Ext-Debtor-Iban             pic x(34).
004800     03  Ext-Debtor-Bic              pic x(11).
004900     03  Ext-Debtor-Email            pic x(70).
005000     03  Ext-Debtor-Phone            pic x(20).
005100     03  Ext-Mandate-Reference       pic x(35).
005200     03  Ext-Mandate-Type            pic x(20).
005300     03  Ext-Frequency               pic x(20).
005400     03  Ext-Status                  pic x(20).
005500     03  Ext-Signature-Date          pic x(10).
005600     03  Ext-Signature-Parts redefines Ext-Signature-Date.
005700         05  Ext-Sig-Year            pic x(4).
005800         05  filler                  pic x.
005900         05  Ext-Sig-Month           pic xx.
006000         05  filler                  pic x.
006100         05  Ext-Sig-Day             pic xx.
006200     03  Ext-Effective-Date          pic x(10).
006300     03  Ext-Effective-Parts redefines Ext-Effective-Date.
006400         05  Ext-Eff-Year            pic x(4).
006500         05  filler                  pic x.
006600         05  Ext-Eff-Month           pic xx.
006700         05  filler                  pic x.
006800         05  Ext-Eff-Day             pic xx.
006900     03  Ext-Expiry-Date             pic x(10).
007000     03  Ext-Max-Amount-Per-Txn      pic 9(9)v99 comp-3.
007100     03  Ext-Max-Amount-Per-Month    pic 9(9)v99 comp-3.
007200     03  Ext-Max-Txns-Per-Month      pic 9(4)    comp.
007300     03  Ext-Currency                pic x(3).
007400     03  Ext-Description             pic x(100).
007500     03  Ext-Scheme-Type             pic x(20).
007600     03  filler                      pic x(30).

000100*****************************************************************
000200*                                                                *
000300*       Record Definition For Mandate Audit/History File        *
000400*            One Record Written Per Insert Or Per               *
000500*               Update That Changed Any Field                   *
000600*****************************************************************
000700*  Append-only log, line sequential, no lookup - written once and
000800*   never re-read by this job.  Fixed length, padded to the OCCURS
000900*   25 FIELD-CHANGE maximum whether used or not, same habit as the
001000*   QTD/YTD groups on wspyhis.
001100*
001200* 29/10/25 vbc - Created, reworked from the Payroll History record.
001300* 09/12/25 vbc - Widened Aud-Source-File to x(40) - was x(20),
001400*                truncating the longer extract file names.
001500* 17/03/26 vbc - Aud-Field-Change-Count chgd to comp, was display -
001600*                no reason for it not to be binary.
001700*
001800 01  DD-Audit-Record.
001900     03  Aud-Mandate-Id                pic x(20).
002000     03  Aud-Change-Type               pic x(6).
002100         88  Aud-Is-Insert                        value "INSERT".
002200         88  Aud-Is-Update                        value "UPDATE".
002300     03  Aud-Change-Timestamp          pic x(19).
002400     03  Aud-Source-File               pic x(40).
002500     03  Aud-Previous-Update-Date-Time pic x(19).
002600     03  Aud-New-Update-Date-Time      pic x(19).
002700     03  Aud-Field-Change-Count        pic 9(3)  comp.
002800     03  Aud-Field-Change occurs 25 times.
002900         05  Fld-Name                 pic x(30).
003000         05  Fld-Old-Value             pic x(70).
003100         05  Fld-New-Value             pic x(70).
003200     03  Aud-Processed-By              pic x(20).
003300     03  Aud-Batch-Id                  pic x(36).
003400     03  filler                        pic x(20).

000100*****************************************************************
000200*                                                                *
000300*        Common Work Area - Direct Debit Mandate Sync           *
000400*      Run Totals, Batch Control Data & Run-Time Switches       *
000500*                                                                *
000600*****************************************************************
000700* Shared by ddsync, ddread & dddiff via COPY.  Holds nothing
000800*  that is specific to one record layout - see wsddext/wsddmst/
000900*  wsddaud for those.
001000*
001100* 11/11/25 vbc - Created, lifted from wscall common calling-data
001200*                area, repurposed for the mandate sync job.
001300* 18/11/25 vbc - Added Run-Elapsed-Ms & Run-Throughput for the EOJ
001400*                summary - DDS003.
001500* 02/12/25 vbc - Run-Batch-Id widened to x(36), a batch id is a
001600*                full GUID not a short ticket number.
001700* 19/01/26 vbc - Added Run-Batch-Size, missed off first time round.
001800* 04/02/26 vbc - Added WS-Master-Write-OK switch for B250/B350 - DDS011.
001900*
002000 01  DD-Common-Work-Area.
002100     03  DD-Run-Totals.
002200         05  Run-Processed        binary-long unsigned value zero.
002300         05  Run-Inserted         binary-long unsigned value zero.
002400         05  Run-Updated          binary-long unsigned value zero.
002500         05  Run-Skipped          binary-long unsigned value zero.
002600         05  Run-Errors           binary-long unsigned value zero.
002700*
002800     03  DD-Run-Control.
002900         05  Run-Batch-Id         pic x(36)   value spaces.
003000         05  Run-Source-File      pic x(40)   value spaces.
003100         05  Run-Processed-By     pic x(20)   value spaces.
003200         05  Run-Batch-Size       binary-long unsigned value zero.
003300         05  Run-Start-Secs       binary-double value zero.
003400         05  Run-End-Secs         binary-double value zero.
003500         05  Run-Elapsed-Ms       binary-long unsigned value zero.
003600         05  Run-Throughput       pic 9(7)v99 comp-3 value zero.
003700*
003800     03  DD-Run-Switches.
003900         05  WS-Extract-EOF       pic x       value "N".
004000             88  Extract-At-End               value "Y".
004100         05  WS-Master-Write-OK   pic x       value "Y".
004200             88  Master-Write-Failed          value "N".
004300         05  WS-Lookup-Built      pic x       value "N".
004400             88  Lookup-Table-Built            value "Y".
004500*
004600     03  filler                   pic x(20).

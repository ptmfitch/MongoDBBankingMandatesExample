000100*****************************************************************
000200*                                                                *
000300*     In-Memory Mandate-Id Index - Relative File Substitute     *
000400*          Built Once At Start Of Run, SEARCH ALL'd              *
000500*            Per Extract Record Thereafter                      *
000600*****************************************************************
000700*  This build has no ISAM/indexed file support, so the master
000800*   file (wsddmst) is carried RELATIVE and this table maps a
000900*   Mandate-Id to the RRN it lives in.  Loaded by ddsync B100-
001000*   by a single read-forward pass of the master at start of run.
001100*   Kept in ascending Mandate-Id order (the master is NOT written
001200*   in that order, so the table is built then re-ordered - see
001300*   ddsync B120-SORT-INDEX) so SEARCH ALL can binary search it.
001400*
001500* 21/10/25 vbc - Created, reworked from the Final Account Record
001600*                occurs-26 table - same idea, lookup table in ws.
001700* 03/11/25 vbc - Index-Max raised 20000 -> 50000, ran out of room
001800*                on the Tuesday file - DDS004.
001900* 19/01/26 vbc - Added Idx-Last-Update-Date-Time so ddsync can
002000*                classify insert/unchanged/update-candidate without
002100*                a second read of the master for every record.
002200*
002300 01  DD-Mandate-Index.
002400     03  Idx-Max                      pic 9(5)    comp  value 50000.
002500     03  Idx-Count                    pic 9(5)    comp  value zero.
002600     03  DD-Index-Entry
002700                  occurs 1 to 50000 times
002800                  depending on Idx-Count
002900                  ascending key is Idx-Mandate-Id
003000                  indexed by Idx-Ix.
003100         05  Idx-Mandate-Id            pic x(20).
003200         05  Idx-Relative-Key          pic 9(9)    comp.
003300         05  Idx-Last-Update-Date-Time pic x(19).
003350         05  filler                    pic x(05).

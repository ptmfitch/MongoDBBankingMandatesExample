000100*****************************************************************
000200*                                                                *
000300*      Record Definition For Mandate Master File                *
000400*           Uses Mdt-Mandate-Id As Lookup Key                   *
000500*         (Relative Slot Via DD-Mandate-Index - See wsddidx)    *
000600*****************************************************************
000700*  File size approx 410 bytes.
000800*
000900*  THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 29/10/25 vbc - Created.
001200* 05/11/25 vbc - Added Mdt-Debtor-Id, derived not supplied on the
001300*                extract - see dddiff ZZ080-DERIVE-DEBTOR-ID.
001400* 12/11/25 vbc - Mdt-Internal-Key added - was relying on RRN alone,
001500*                SEARCH ALL on wsddidx needs a key as well as the
001600*                RRN so a record can be found again after a rewrite.
001700* 26/11/25 vbc - Mdt-Version-Number chgd from pic 999 to pic 9(9) -
001800*                999 too small for a mandate updated weekly for 3 yrs.
001900* 09/03/26 vbc - Creditor/Debtor raw name & account fields dropped
002000*                from the master - master holds Mdt-Creditor-Id only,
002100*                per the diff rules - DDS007.
002200*
002300 01  DD-Mandate-Master-Record.
002400     03  Mdt-Mandate-Id              pic x(20).
002500     03  Mdt-Creditor-Id             pic x(20).
002600     03  Mdt-Debtor-Id               pic x(20).
002700     03  Mdt-Last-Update-Date-Time   pic x(19).
002800     03  Mdt-Mandate-Reference       pic x(35).
002900     03  Mdt-Mandate-Type            pic x(20).
003000     03  Mdt-Frequency               pic x(20).
003100     03  Mdt-Status                  pic x(20).
003200     03  Mdt-Signature-Date          pic x(10).
003300     03  Mdt-Effective-Date          pic x(10).
003400     03  Mdt-Expiry-Date             pic x(10).
003500     03  Mdt-Max-Amount-Per-Txn      pic 9(9)v99 comp-3.
003600     03  Mdt-Max-Amount-Per-Month    pic 9(9)v99 comp-3.
003700     03  Mdt-Max-Txns-Per-Month      pic 9(4)    comp.
003800     03  Mdt-Currency                pic x(3).
003900     03  Mdt-Description             pic x(100).
004000     03  Mdt-Scheme-Type             pic x(20).
004100*
004200*  System-owned - never compared, never overwritten by a diff, only
004300*   by the processor itself (ddsync B250/B350).
004400*
004500     03  Mdt-Created-Date-Time       pic x(19).
004600     03  Mdt-Version-Number          pic 9(9)    comp.
004700     03  Mdt-Internal-Key            pic 9(9)    comp.
004800     03  Mdt-Slot-Used               pic x       value "N".
004900         88  Mdt-Slot-In-Use                     value "Y".
005000     03  filler                      pic x(30).
